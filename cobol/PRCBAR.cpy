000100*                                                                         
000110*****************************************************************         
000120* PRCBAR  --  INBOUND PRICE-BAR RECORD                                    
000130*                                                                         
000140* ONE LINE PER TICK ON PRICE-BAR-IN -- THE LATEST CLOSE FOR THE           
000150* SYMBOL THIS RUN IS WORKING.  NO KEY; THE FILE CARRIES NO                
000160* HISTORY OF ITS OWN, THAT LIVES IN BS-PRICE-HISTORY-TABLE.               
000170*****************************************************************         
000180*                                                                         
000190 01  PB-PRICE-BAR-RECORD.                                                 
000200     05  PB-SYMBOL                PIC X(10).                              
000210     05  PB-BAR-CLOSE             PIC S9(09)V9(04).                       
000220     05  FILLER                   PIC X(20).                              
000230                                                                          

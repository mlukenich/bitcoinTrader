000100*                                                                         
000110*****************************************************************         
000120*                                                               *         
000130* PROGRAM:  TRDSEL                                              *         
000140*                                                               *         
000150* CASCADE BROKERAGE SERVICES, INC.                              *         
000160* AUTOMATED TRADING SYSTEMS -- SYSTEMS DEVELOPMENT               *        
000170*                                                               *         
000180* FUNCTION:  CALLED BY TRDRUN WHEN AN EXIT RULE OR THE BEARISH   *        
000190* SIDE OF THE ENTRY RULE FIRES.  LOOKS UP THE BROKER'S CURRENT   *        
000200* HOLDING, WRITES AN ORDER-REQUEST-OUT RECORD TO SELL THE FULL   *        
000210* POSITION, LOGS THE ATTEMPT, AND RESETS THE POSITION FIELDS OF  *        
000220* THE BOT-STATE RECORD PASSED IN LINKAGE TO FLAT -- WHETHER OR   *        
000230* NOT THE ORDER RECORD COULD BE WRITTEN.  IF POSITION-IN HAS NO  *        
000240* RECORD FOR THIS SYMBOL THE BOOK IS ALREADY FLAT AT THE BROKER  *        
000250* AND NO ORDER IS CUT AT ALL -- BOT-STATE IS STILL SQUARED UP.   *        
000260*                                                               *         
000270*****************************************************************         
000280*                                                               *         
000290*                       C H A N G E   L O G                     *         
000300*                                                               *         
000310* DATE-WRITTEN 1987-03-02.  ORIGINAL STOCKAPP SELL DESK WAS THE  *        
000320*   TUXEDO ATMI SERVICE SELL, DRIVEN FROM A TELLER SCREEN.       *        
000330*   THIS CHANGE LOG STARTS FRESH WITH TRDSEL.                    *        
000340*                                                               *         
000350* 870302  J.H.   TKT0003 : INITIAL BATCH SELL POSTING, FLAT      *        
000360*                          SHARE COUNT TAKEN FROM THE DECK.      *        
000370* 880714  J.H.   TKT0045 : SELL NOW CLEARS BS-HIGHEST-PRICE-     *        
000380*                          SINCE-BUY ALONG WITH BS-PURCHASE-     *        
000390*                          PRICE WHEN THE BOOK GOES FLAT.        *        
000400* 130405  S.W.   TKT0562 : QUANTITY NOW TAKEN VERBATIM FROM THE  *        
000410*                          BROKER'S POSITION-IN RECORD INSTEAD   *        
000420*                          OF THE DESK'S OWN RUNNING SHARE COUNT *        
000430*                          -- THE TWO HAD DRIFTED APART TWICE    *        
000440*                          IN 2012.                              *        
000450* 190812  R.K.   TKT0682 : NO-POSITION-FOUND CASE NOW SQUARES    *        
000460*                          UP BOT-STATE WITHOUT CUTTING A SELL   *        
000470*                          TICKET -- PAIRS WITH THE STARTUP      *        
000480*                          RECONCILIATION ADDED TO TRDRUN.       *        
000490* 230130  R.K.   TKT0736 : REPLACED ATMI PLUMBING WITH LINKAGE   *        
000500*                          PASSED FROM TRDRUN AND PLAIN          *        
000510*                          SEQUENTIAL FILE I/O.                  *        
000520*                                                               *         
000530*****************************************************************         
000540*                                                                         
000550 IDENTIFICATION DIVISION.                                                 
000560 PROGRAM-ID.    TRDSEL.                                                   
000570 AUTHOR.        R. K. OYELARAN.                                           
000580 INSTALLATION.  CASCADE BROKERAGE SERVICES, INC.                          
000590 DATE-WRITTEN.  1987-03-02.                                               
000600 DATE-COMPILED.                                                           
000610 SECURITY.      CASCADE INTERNAL USE ONLY - NOT FOR RELEASE               
000620     OUTSIDE AUTOMATED TRADING SYSTEMS.                                   
000630*                                                                         
000640 ENVIRONMENT DIVISION.                                                    
000650 CONFIGURATION SECTION.                                                   
000660 SOURCE-COMPUTER.  IBM-370.                                               
000670 OBJECT-COMPUTER.  IBM-370.                                               
000680 SPECIAL-NAMES.                                                           
000690     C01 IS TOP-OF-FORM.                                                  
000700*                                                                         
000710 INPUT-OUTPUT SECTION.                                                    
000720 FILE-CONTROL.                                                            
000730     SELECT POSITION-IN ASSIGN TO POSITION1                               
000740         ORGANIZATION IS LINE SEQUENTIAL                                  
000750         FILE STATUS IS WS-POSITION-STATUS.                               
000760*                                                                         
000770     SELECT ORDER-REQUEST-OUT ASSIGN TO ORDERREQ                          
000780         ORGANIZATION IS LINE SEQUENTIAL                                  
000790         FILE STATUS IS WS-ORDERREQ-STATUS.                               
000800*                                                                         
000810     SELECT ACTIVITY-LOG-OUT ASSIGN TO ACTVLOG                            
000820         ORGANIZATION IS LINE SEQUENTIAL                                  
000830         FILE STATUS IS WS-ACTVLOG-STATUS.                                
000840*                                                                         
000850 DATA DIVISION.                                                           
000860 FILE SECTION.                                                            
000870*                                                                         
000880 FD  POSITION-IN                                                          
000890     LABEL RECORDS ARE STANDARD                                           
000900     RECORD CONTAINS 58 CHARACTERS.                                       
000910 01  POSITION-IN-RECORD.                                                  
000920     COPY POSNREC.                                                        
000930*                                                                         
000940 FD  ORDER-REQUEST-OUT                                                    
000950     LABEL RECORDS ARE STANDARD                                           
000960     RECORD CONTAINS 80 CHARACTERS.                                       
000970 01  ORDER-REQUEST-OUT-RECORD.                                            
000980     COPY ORDREQ.                                                         
000990*                                                                         
001000 FD  ACTIVITY-LOG-OUT                                                     
001010     LABEL RECORDS ARE STANDARD                                           
001020     RECORD CONTAINS 130 CHARACTERS.                                      
001030 01  ACTIVITY-LOG-OUT-RECORD.                                             
001040     COPY ACTLOG.                                                         
001050*                                                                         
001060 WORKING-STORAGE SECTION.                                                 
001070*                                                                         
001080 01  WS-FILE-STATUSES.                                                    
001090     05  WS-POSITION-STATUS       PIC X(02).                              
001100         88  WS-POSITION-OK                VALUE '00'.                    
001110     05  WS-ORDERREQ-STATUS       PIC X(02).                              
001120         88  WS-ORDERREQ-OK                VALUE '00'.                    
001130     05  WS-ACTVLOG-STATUS        PIC X(02).                              
001140         88  WS-ACTVLOG-OK                 VALUE '00'.                    
001150*                                                                         
001160*        REDEFINE OF THE THREE STATUS BYTES AS ONE GROUP FOR THE          
001170*        HARD-ERROR LOG LINE.                                             
001180     05  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES                    
001190                                  PIC X(06).                              
001200*                                                                         
001210 01  WS-PARAMETERS.                                                       
001220     COPY TRDPARM.                                                        
001230*                                                                         
001240 77  WS-POSITION-FOUND-SWITCH     PIC X(01) VALUE 'N'.                    
001250     88  WS-POSITION-FOUND                VALUE 'Y'.                      
001260*                                                                         
001270 77  WS-SELL-QTY                  PIC S9(09)V9(06).                       
001280*                                                                         
001290*        ZERO-SUPPRESSED PRINTABLE VIEW OF THE SELL QUANTITY FOR          
001300*        THE ORDER-REQUEST RECORD -- SAME TREATMENT AS THE                
001310*        NOTIONAL EDIT AREA IN TRDBUY, NOT A RAW REDEFINE.                
001320 01  WS-EDIT-SELL-QTY             PIC ZZZZ9.999999.                       
001330*                                                                         
001340 01  WS-LOG-TIME                  PIC X(08).                              
001350 01  WS-LOG-MESSAGE-AREA          PIC X(120).                             
001360*                                                                         
001370 01  WS-CURRENT-DATE-TIME.                                                
001380     05  WS-CURRENT-DATE          PIC 9(08).                              
001390     05  WS-CURRENT-TIME          PIC X(08).                              
001400*                                                                         
001410 LINKAGE SECTION.                                                         
001420*                                                                         
001430 01  LK-BOT-STATE.                                                        
001440     COPY BOTSTAT REPLACING BS- BY WB-.                                   
001450*                                                                         
001460 01  LK-CURRENT-PRICE             PIC S9(09)V9(04).                       
001470*                                                                         
001480 01  LK-RETURN-CODE               PIC 9(01).                              
001490     88  LK-ORDER-PLACED                  VALUE 1.                        
001500     88  LK-ORDER-NOT-PLACED               VALUE 0.                       
001510*                                                                         
001520 PROCEDURE DIVISION USING LK-BOT-STATE                                    
001530                          LK-CURRENT-PRICE                                
001540                          LK-RETURN-CODE.                                 
001550*                                                                         
001560*****************************************************************         
001570* START-TRDSEL -- ENTRY POINT.  REPLACES THE OLD ATMI SCREEN     *        
001580* DRIVER -- TRDRUN CALLS THIS DIRECTLY WITH THE BOT-STATE COPY.  *        
001590*****************************************************************         
001600 START-TRDSEL.                                                            
001610     MOVE 0 TO LK-RETURN-CODE.                                            
001620     PERFORM B-100-LOOKUP-POSITION THRU B-100-EXIT.                       
001630     IF WS-POSITION-FOUND                                                 
001640         PERFORM B-300-WRITE-ORDER-REQUEST THRU B-300-EXIT                
001650     ELSE                                                                 
001660         MOVE 'SELL SKIPPED - NO POSITION-IN RECORD' TO                   
001670             WS-LOG-MESSAGE-AREA                                          
001680         PERFORM B-800-WRITE-LOG-ENTRY THRU B-800-EXIT.                   
001690     PERFORM B-900-SQUARE-UP-BOT-STATE THRU B-900-EXIT.                   
001700     GOBACK.                                                              
001710*                                                                         
001720*****************************************************************         
001730* B-100-LOOKUP-POSITION -- READ THE SINGLE POSITION-IN LINE.     *        
001740* IF THE BROKER SHOWS NO HOLDING FOR THIS SYMBOL THE BOOK IS     *        
001750* ALREADY FLAT AND THERE IS NOTHING TO SELL.                     *        
001760*****************************************************************         
001770 B-100-LOOKUP-POSITION.                                                   
001780     MOVE ZERO TO WS-SELL-QTY.                                            
001790     OPEN INPUT POSITION-IN.                                              
001800     IF NOT WS-POSITION-OK                                                
001810         GO TO B-100-EXIT.                                                
001820     READ POSITION-IN                                                     
001830         AT END                                                           
001840             CONTINUE                                                     
001850         NOT AT END                                                       
001860             SET WS-POSITION-FOUND TO TRUE                                
001870             MOVE PN-POS-QTY TO WS-SELL-QTY.                      TKT0562 
001880     CLOSE POSITION-IN.                                                   
001890 B-100-EXIT.                                                              
001900     EXIT.                                                                
001910*                                                                         
001920*****************************************************************         
001930* B-300-WRITE-ORDER-REQUEST -- BUSINESS RULE: ORDER SIZING       *        
001940* (SELL).  QUANTITY IS THE BROKER'S REPORTED HOLDING, TAKEN      *        
001950* VERBATIM -- THE DESK SELLS THE WHOLE BOOK, NEVER A PARTIAL.    *        
001960*****************************************************************         
001970 B-300-WRITE-ORDER-REQUEST.                                               
001980     OPEN EXTEND ORDER-REQUEST-OUT.                                       
001990     MOVE SPACES TO ORDER-REQUEST-OUT-RECORD.                             
002000     MOVE TP-SYMBOL        TO OR-ORD-SYMBOL.                              
002010     MOVE 'sell'           TO OR-ORD-SIDE.                                
002020     MOVE 'market'         TO OR-ORD-TYPE.                                
002030     MOVE 'gtc'            TO OR-ORD-TIME-IN-FORCE.                       
002040     MOVE SPACES           TO OR-ORD-NOTIONAL.                            
002050     MOVE WS-SELL-QTY      TO WS-EDIT-SELL-QTY.                           
002060     MOVE WS-EDIT-SELL-QTY TO OR-ORD-QTY.                                 
002070     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
002080     MOVE WS-CURRENT-DATE  TO OR-ORD-TIMESTAMP.                           
002090     WRITE ORDER-REQUEST-OUT-RECORD.                                      
002100     CLOSE ORDER-REQUEST-OUT.                                             
002110     IF WS-ORDERREQ-OK                                                    
002120         SET LK-ORDER-PLACED TO TRUE                                      
002130         MOVE 'SELL ORDER WRITTEN' TO WS-LOG-MESSAGE-AREA                 
002140     ELSE                                                                 
002150         MOVE 'SELL ORDER WRITE FAILED' TO                                
002160             WS-LOG-MESSAGE-AREA.                                         
002170     PERFORM B-800-WRITE-LOG-ENTRY THRU B-800-EXIT.                       
002180 B-300-EXIT.                                                              
002190     EXIT.                                                                
002200*                                                                         
002210*****************************************************************         
002220* B-800-WRITE-LOG-ENTRY -- APPENDS WS-LOG-MESSAGE-AREA TO        *        
002230* ACTIVITY-LOG-OUT.                                              *        
002240*****************************************************************         
002250 B-800-WRITE-LOG-ENTRY.                                                   
002260     OPEN EXTEND ACTIVITY-LOG-OUT.                                        
002270     ACCEPT WS-LOG-TIME FROM TIME.                                        
002280     MOVE SPACES TO ACTIVITY-LOG-OUT-RECORD.                              
002290     MOVE WS-LOG-TIME(1:2) TO AL-LOG-TIMESTAMP(1:2).                      
002300     MOVE ':' TO AL-LOG-TIMESTAMP(3:1).                                   
002310     MOVE WS-LOG-TIME(3:2) TO AL-LOG-TIMESTAMP(4:2).                      
002320     MOVE ':' TO AL-LOG-TIMESTAMP(6:1).                                   
002330     MOVE WS-LOG-TIME(5:2) TO AL-LOG-TIMESTAMP(7:2).                      
002340     MOVE WS-LOG-MESSAGE-AREA TO AL-LOG-MESSAGE.                          
002350     WRITE ACTIVITY-LOG-OUT-RECORD.                                       
002360     CLOSE ACTIVITY-LOG-OUT.                                              
002370 B-800-EXIT.                                                              
002380     EXIT.                                                                
002390*                                                                         
002400*****************************************************************         
002410* B-900-SQUARE-UP-BOT-STATE -- PER TKT0682, THIS RUNS NO MATTER  *        
002420* WHAT B-100/B-300 FOUND.  ONCE TRDSEL IS CALLED THE DESK TREATS *        
002430* THE BOOK AS FLAT, REGARDLESS OF WHETHER A TICKET WAS CUT.      *        
002440*****************************************************************         
002450 B-900-SQUARE-UP-BOT-STATE.                                       TKT0682 
002460     SET WB-POSITION-FLAT TO TRUE.                                        
002470     MOVE ZERO TO WB-PURCHASE-PRICE.                                      
002480     MOVE ZERO TO WB-HIGHEST-PRICE-SINCE-BUY.                             
002490 B-900-EXIT.                                                              
002500     EXIT.                                                                
002510                                                                          

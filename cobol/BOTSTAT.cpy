000100*                                                                         
000110*****************************************************************         
000120* BOTSTAT  --  SIGNAL-BOT CONTROL RECORD                                  
000130*                                                                         
000140* ONE RECORD ONLY, RELATIVE KEY = 1, ON BOT-STATE-FILE.  THIS IS          
000150* THE "RUNNING TOTAL" FOR THE WHOLE JOB -- READ AT THE START OF           
000160* EVERY TICK, REWRITTEN AT THE END OF EVERY TICK.  THERE IS NO            
000170* MULTI-RECORD BATCH TOTAL IN THIS RUN; THIS RECORD CARRIES               
000180* EVERYTHING FORWARD FROM ONE INVOCATION TO THE NEXT THE WAY A            
000190* MASTER-FILE BALANCE FIELD DOES ON A NIGHTLY UPDATE RUN.                 
000200*                                                                         
000210* USED BY TRDRUN (OWNS THE FILE), AND PASSED BY REFERENCE IN THE          
000220* LINKAGE SECTION OF TRDBUY AND TRDSEL SO THOSE SUB-PROGRAMS CAN          
000230* POST THE POSITION FIELDS WITHOUT RE-OPENING THE FILE THEMSELVES.        
000240*****************************************************************         
000250*                                                                         
000260 01  BS-CONTROL-RECORD.                                                   
000270     05  BS-EYECATCHER            PIC X(08) VALUE 'BOTSTATE'.             
000280     05  BS-SYMBOL                PIC X(10).                              
000290*                                                                         
000300*        STATUS INDICATORS.                                               
000310     05  BS-STATUS-FLAGS.                                                 
000320         10  BS-IN-POSITION       PIC 9(01).                              
000330             88  BS-POSITION-OPEN         VALUE 1.                        
000340             88  BS-POSITION-FLAT         VALUE 0.                        
000350         10  FILLER               PIC X(03).                              
000360*                                                                         
000370*        PRICE FIELDS CARRIED BETWEEN TICKS.  ALL FOUR DECIMALS,          
000380*        MATCHING THE PRECISION THE PRICE-BAR ARRIVES IN.                 
000390     05  BS-PRICE-FIELDS.                                                 
000400         10  BS-PURCHASE-PRICE            PIC S9(09)V9(04).               
000410         10  BS-HIGHEST-PRICE-SINCE-BUY   PIC S9(09)V9(04).               
000420         10  BS-LAST-KNOWN-PRICE          PIC S9(09)V9(04).               
000430         10  BS-LAST-KNOWN-RSI            PIC S9(03)V9(04).               
000440*                                                                         
000450*        A PACKED VIEW OF THE SAME FOUR FIELDS, USED ONLY WHEN            
000460*        THE RUN-SUMMARY LINE IS EDITED FOR ACTIVITY-LOG-OUT --           
000470*        COMPUTE ROUNDED ALREADY LEFT THEM DISPLAY, THIS REDEFINE         
000480*        JUST GIVES THE EDIT ROUTINE A CONVENIENT GROUP TO MOVE.          
000490     05  BS-PRICE-FIELDS-R REDEFINES BS-PRICE-FIELDS                      
000500                                   PIC X(46).                             
000510*                                                                         
000520*        MOVING AVERAGES AS OF THE PREVIOUS TICK -- NEEDED TO             
000530*        DETECT A CROSSOVER (THIS TICK ON ONE SIDE, LAST TICK ON          
000540*        THE OTHER).  SEE TRDRUN 5000-EVALUATE-ENTRY-RULE.                
000550     05  BS-MOVING-AVERAGES.                                              
000560         10  BS-PREVIOUS-SHORT-MA         PIC S9(09)V9(04).               
000570         10  BS-PREVIOUS-LONG-MA          PIC S9(09)V9(04).               
000580*                                                                         
000590*        ROLLING PRICE HISTORY, OLDEST FIRST.  SIZED TO THE               
000600*        INSTALLATION'S LONG MOVING-AVERAGE PERIOD (30) PLUS ONE,         
000610*        WHICH IS ALL THE LONG MA OR THE RSI EVER NEEDS TO LOOK           
000620*        BACK OVER -- SEE TRDRUN 1500-APPEND-AND-TRIM-HISTORY.            
000630*        IF THE PARAMETER CARD EVER RAISES TP-LONG-MA-PERIOD              
000640*        ABOVE 30, THIS TABLE AND THE OCCURS BELOW MUST GROW WITH         
000650*        IT; THE COMPILE-TIME LIMIT IS CALLED OUT HERE ON PURPOSE.        
000660     05  BS-PRICE-HISTORY-COUNT   PIC 9(04) COMP.                         
000670     05  BS-PRICE-HISTORY-TABLE.                                          
000680         10  BS-PRICE-HISTORY-ENTRY                                       
000690                                  PIC S9(09)V9(04)                        
000700                                  OCCURS 31 TIMES                         
000710                                  INDEXED BY BS-HIST-NDX.                 
000720*                                                                         
000730*        AN ALTERNATE, UNSIGNED VIEW OF THE SAME TABLE USED ONLY          
000740*        WHEN A HISTORY ENTRY IS DISPLAYED TO THE ACTIVITY LOG            
000750*        DURING DIAGNOSTIC RUNS (THE SIGN IS NEVER NEGATIVE IN            
000760*        PRACTICE -- A CLOSING PRICE DOES NOT GO BELOW ZERO).             
000770     05  BS-PRICE-HIST-TABLE-R REDEFINES BS-PRICE-HISTORY-TABLE.          
000780         10  BS-PRICE-HISTORY-UNSIGNED                                    
000790                                  PIC 9(09)V9(04)                         
000800                                  OCCURS 31 TIMES.                        
000810*                                                                         
000820*        LAST TIME THIS RECORD WAS REWRITTEN -- HOUSEKEEPING ONLY,        
000830*        NOT A BUSINESS RULE INPUT.  CCYYMMDD / HHMMSS.                   
000840     05  BS-LAST-UPDATE-TIMESTAMP.                                        
000850         10  BS-LAST-UPDATE-DATE          PIC 9(08).                      
000860         10  BS-LAST-UPDATE-TIME          PIC 9(06).                      
000870     05  BS-LAST-UPDATE-DATE-R REDEFINES BS-LAST-UPDATE-DATE.             
000880         10  BS-LU-CENTURY                PIC 9(02).                      
000890         10  BS-LU-YEAR                   PIC 9(02).                      
000900         10  BS-LU-MONTH                  PIC 9(02).                      
000910         10  BS-LU-DAY                    PIC 9(02).                      
000920*                                                                         
000930*        COUNT OF TICKS THIS CONTROL RECORD HAS SEEN SINCE IT WAS         
000940*        FIRST WRITTEN -- USED BY 9000-WRITE-RUN-SUMMARY, NOT             
000950*        OTHERWISE CONSULTED BY THE BUSINESS RULES.                       
000960     05  BS-TICK-SEQUENCE-NO      PIC 9(09) COMP.                         
000970     05  FILLER                   PIC X(20).                              
000980                                                                          

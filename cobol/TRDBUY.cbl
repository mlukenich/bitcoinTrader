000100*                                                                         
000110*****************************************************************         
000120*                                                               *         
000130* PROGRAM:  TRDBUY                                              *         
000140*                                                               *         
000150* CASCADE BROKERAGE SERVICES, INC.                              *         
000160* AUTOMATED TRADING SYSTEMS -- SYSTEMS DEVELOPMENT               *        
000170*                                                               *         
000180* FUNCTION:  CALLED BY TRDRUN WHEN THE ENTRY RULE FIRES.  SIZES  *        
000190* THE ORDER OFF THE ACCOUNT'S CURRENT EQUITY, WRITES AN ORDER-   *        
000200* REQUEST-OUT RECORD, LOGS THE ATTEMPT, AND POSTS THE POSITION   *        
000210* FIELDS OF THE BOT-STATE RECORD PASSED IN LINKAGE -- WHETHER OR *        
000220* NOT THE ORDER RECORD COULD BE WRITTEN.  IF NO ACCOUNT-STATUS   *        
000230* RECORD WAS THERE TO SIZE AN ORDER FROM, NOTHING IS WRITTEN AND *        
000240* BOT-STATE COMES BACK UNCHANGED.  TRDRUN OWNS THE BOT-STATE-    *        
000250* FILE ITSELF; THIS PROGRAM ONLY TOUCHES THE COPY OF THE RECORD  *        
000260* HANDED TO IT.                                                  *        
000270*                                                               *         
000280*****************************************************************         
000290*                                                               *         
000300*                       C H A N G E   L O G                     *         
000310*                                                               *         
000320* DATE-WRITTEN 1987-03-02.  ORIGINAL STOCKAPP BUY DESK WAS THE   *        
000330*   TUXEDO ATMI SERVICE BUYSR, CALLED FROM A TELLER SCREEN.      *        
000340*   THIS CHANGE LOG STARTS FRESH WITH TRDBUY.                    *        
000350*                                                               *         
000360* 870302  J.H.   TKT0002 : INITIAL BATCH BUY POSTING, FLAT SHARE *        
000370*                          COUNT TAKEN FROM THE TRANSACTION DECK.*        
000380* 930608  M.T.   TKT0206 : BUY NOW SETS BS-HIGHEST-PRICE-SINCE-  *        
000390*                          BUY TO THE FILL PRICE SO THE NEW      *        
000400*                          TRAILING STOP HAS A STARTING POINT.   *        
000410* 130405  S.W.   TKT0561 : ORDER SIZING MOVED HERE FROM TRDRUN   *        
000420*                          AND SWITCHED TO RISK-PERCENTAGE OF    *        
000430*                          ACCOUNT EQUITY; FLAT SHARE COUNT      *        
000440*                          RETIRED.                              *        
000450* 150911  S.W.   TKT0598 : BOT-STATE NOW POSTED EVEN WHEN THE    *        
000460*                          ORDER WRITE FAILS -- DESK WAS LEFT    *        
000470*                          OUT OF SYNC WITH THE BROKER AFTER A   *        
000480*                          FULL OUTPUT VOLUME ON A PRIOR RUN.    *        
000490* 230130  R.K.   TKT0735 : REPLACED ATMI PLUMBING WITH LINKAGE   *        
000500*                          PASSED FROM TRDRUN AND PLAIN          *        
000510*                          SEQUENTIAL FILE I/O.                  *        
000520* 230214  R.K.   TKT0737 : NO-ACCOUNT CASE NO LONGER FALLS       *        
000530*                          THROUGH TO A-900 -- AUDIT FOUND THE   *        
000540*                          DESK WAS OPENING A POSITION WITH NO   *        
000550*                          EQUITY DATA BEHIND IT.                *        
000560*                                                               *         
000570*****************************************************************         
000580*                                                                         
000590 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID.    TRDBUY.                                                   
000610 AUTHOR.        R. K. OYELARAN.                                           
000620 INSTALLATION.  CASCADE BROKERAGE SERVICES, INC.                          
000630 DATE-WRITTEN.  1987-03-02.                                               
000640 DATE-COMPILED.                                                           
000650 SECURITY.      CASCADE INTERNAL USE ONLY - NOT FOR RELEASE               
000660     OUTSIDE AUTOMATED TRADING SYSTEMS.                                   
000670*                                                                         
000680 ENVIRONMENT DIVISION.                                                    
000690 CONFIGURATION SECTION.                                                   
000700 SOURCE-COMPUTER.  IBM-370.                                               
000710 OBJECT-COMPUTER.  IBM-370.                                               
000720 SPECIAL-NAMES.                                                           
000730     C01 IS TOP-OF-FORM.                                                  
000740*                                                                         
000750 INPUT-OUTPUT SECTION.                                                    
000760 FILE-CONTROL.                                                            
000770     SELECT ACCOUNT-STATUS-IN ASSIGN TO ACCTSTAT                          
000780         ORGANIZATION IS LINE SEQUENTIAL                                  
000790         FILE STATUS IS WS-ACCTSTAT-STATUS.                               
000800*                                                                         
000810     SELECT ORDER-REQUEST-OUT ASSIGN TO ORDERREQ                          
000820         ORGANIZATION IS LINE SEQUENTIAL                                  
000830         FILE STATUS IS WS-ORDERREQ-STATUS.                               
000840*                                                                         
000850     SELECT ACTIVITY-LOG-OUT ASSIGN TO ACTVLOG                            
000860         ORGANIZATION IS LINE SEQUENTIAL                                  
000870         FILE STATUS IS WS-ACTVLOG-STATUS.                                
000880*                                                                         
000890 DATA DIVISION.                                                           
000900 FILE SECTION.                                                            
000910*                                                                         
000920 FD  ACCOUNT-STATUS-IN                                                    
000930     LABEL RECORDS ARE STANDARD                                           
000940     RECORD CONTAINS 43 CHARACTERS.                                       
000950 01  ACCOUNT-STATUS-IN-RECORD.                                            
000960     COPY ACCTSTA.                                                        
000970*                                                                         
000980 FD  ORDER-REQUEST-OUT                                                    
000990     LABEL RECORDS ARE STANDARD                                           
001000     RECORD CONTAINS 80 CHARACTERS.                                       
001010 01  ORDER-REQUEST-OUT-RECORD.                                            
001020     COPY ORDREQ.                                                         
001030*                                                                         
001040 FD  ACTIVITY-LOG-OUT                                                     
001050     LABEL RECORDS ARE STANDARD                                           
001060     RECORD CONTAINS 130 CHARACTERS.                                      
001070 01  ACTIVITY-LOG-OUT-RECORD.                                             
001080     COPY ACTLOG.                                                         
001090*                                                                         
001100 WORKING-STORAGE SECTION.                                                 
001110*                                                                         
001120 01  WS-FILE-STATUSES.                                                    
001130     05  WS-ACCTSTAT-STATUS       PIC X(02).                              
001140         88  WS-ACCTSTAT-OK                VALUE '00'.                    
001150     05  WS-ORDERREQ-STATUS       PIC X(02).                              
001160         88  WS-ORDERREQ-OK                VALUE '00'.                    
001170     05  WS-ACTVLOG-STATUS        PIC X(02).                              
001180         88  WS-ACTVLOG-OK                 VALUE '00'.                    
001190*                                                                         
001200*        REDEFINE OF THE THREE STATUS BYTES AS ONE GROUP FOR THE          
001210*        HARD-ERROR LOG LINE.                                             
001220     05  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES                    
001230                                  PIC X(06).                              
001240*                                                                         
001250*****************************************************************         
001260* PARAMETER CARD -- SAME LAYOUT TRDRUN READS, RE-READ HERE SO    *        
001270* THIS PROGRAM IS NOT DEPENDENT ON TRDRUN'S COPY OF IT.          *        
001280*****************************************************************         
001290 01  WS-PARAMETERS.                                                       
001300     COPY TRDPARM.                                                        
001310*                                                                         
001320 77  WS-EQUITY-AMOUNT             PIC S9(09)V9(04).                       
001330*                                                                         
001340*        NOTIONAL IS CARRIED AT 2 DECIMALS ONLY -- THE ROUNDED            
001350*        COMPUTE BELOW LANDS DIRECTLY ON THIS PICTURE SO NO LATER         
001360*        MOVE CAN TRUNCATE A DIGIT THE ROUNDING ALREADY KEPT.             
001370 77  WS-NOTIONAL-AMOUNT           PIC S9(09)V99.                          
001380*                                                                         
001390 77  WS-ACCOUNT-FOUND-SWITCH      PIC X(01) VALUE 'N'.                    
001400     88  WS-ACCOUNT-FOUND                 VALUE 'Y'.                      
001410*                                                                         
001420 01  WS-LOG-TIME                  PIC X(08).                              
001430 01  WS-LOG-MESSAGE-AREA          PIC X(120).                             
001440 01  WS-EDIT-PRICE                PIC ZZZZZZZ9.9999.                      
001450 01  WS-EDIT-NOTIONAL             PIC ZZZZZZZ9.99.                        
001460*                                                                         
001470 01  WS-CURRENT-DATE-TIME.                                                
001480     05  WS-CURRENT-DATE          PIC 9(08).                              
001490     05  WS-CURRENT-TIME          PIC X(08).                              
001500*                                                                         
001510 LINKAGE SECTION.                                                         
001520*                                                                         
001530 01  LK-BOT-STATE.                                                        
001540     COPY BOTSTAT REPLACING BS- BY WB-.                                   
001550*                                                                         
001560 01  LK-CURRENT-PRICE             PIC S9(09)V9(04).                       
001570*                                                                         
001580 01  LK-RETURN-CODE               PIC 9(01).                              
001590     88  LK-ORDER-PLACED                  VALUE 1.                        
001600     88  LK-ORDER-NOT-PLACED               VALUE 0.                       
001610*                                                                         
001620 PROCEDURE DIVISION USING LK-BOT-STATE                                    
001630                          LK-CURRENT-PRICE                                
001640                          LK-RETURN-CODE.                                 
001650*                                                                         
001660*****************************************************************         
001670* START-TRDBUY -- ENTRY POINT.  REPLACES THE OLD ATMI            *        
001680* TPSVCSTART/TPRETURN WRAPPER -- TRDRUN CALLS THIS DIRECTLY.     *        
001690* WHEN THE ACCOUNT-STATUS LOOKUP COMES UP EMPTY, SPEC CALLS FOR  *        
001700* NO ORDER AND NO STATE CHANGE AT ALL -- NOT EVEN A-900 RUNS.    *        
001710*****************************************************************         
001720 START-TRDBUY.                                                    TKT0737 
001730     MOVE 0 TO LK-RETURN-CODE.                                            
001740     PERFORM A-100-LOOKUP-ACCOUNT-EQUITY THRU A-100-EXIT.                 
001750     IF WS-ACCOUNT-FOUND                                                  
001760         PERFORM A-200-SIZE-THE-ORDER THRU A-200-EXIT                     
001770         PERFORM A-300-WRITE-ORDER-REQUEST THRU A-300-EXIT                
001780         PERFORM A-900-POST-BOT-STATE THRU A-900-EXIT                     
001790     ELSE                                                                 
001800         MOVE 'BUY SKIPPED - NO ACCOUNT-STATUS RECORD' TO                 
001810             WS-LOG-MESSAGE-AREA                                          
001820         PERFORM A-800-WRITE-LOG-ENTRY THRU A-800-EXIT.                   
001830     GOBACK.                                                              
001840*                                                                         
001850*****************************************************************         
001860* A-100-LOOKUP-ACCOUNT-EQUITY -- READ THE SINGLE ACCOUNT-STATUS  *        
001870* LINE.  IF THE FILE CANNOT BE OPENED OR IS EMPTY, WS-ACCOUNT-   *        
001880* FOUND STAYS OFF AND START-TRDBUY SKIPS EVERYTHING BELOW IT.    *        
001890*****************************************************************         
001900 A-100-LOOKUP-ACCOUNT-EQUITY.                                             
001910     MOVE ZERO TO WS-EQUITY-AMOUNT.                                       
001920     OPEN INPUT ACCOUNT-STATUS-IN.                                        
001930     IF NOT WS-ACCTSTAT-OK                                                
001940         GO TO A-100-EXIT.                                                
001950     READ ACCOUNT-STATUS-IN                                               
001960         AT END                                                           
001970             CONTINUE                                                     
001980         NOT AT END                                                       
001990             SET WS-ACCOUNT-FOUND TO TRUE                                 
002000             MOVE AS-ACCT-EQUITY TO WS-EQUITY-AMOUNT.                     
002010     CLOSE ACCOUNT-STATUS-IN.                                             
002020 A-100-EXIT.                                                              
002030     EXIT.                                                                
002040*                                                                         
002050*****************************************************************         
002060* A-200-SIZE-THE-ORDER -- BUSINESS RULE: ORDER SIZING (BUY).     *        
002070* NOTIONAL = ACCOUNT EQUITY TIMES THE RISK PERCENTAGE, ROUNDED   *        
002080* TO THE NEAREST CENT.                                           *        
002090*****************************************************************         
002100 A-200-SIZE-THE-ORDER.                                                    
002110     COMPUTE WS-NOTIONAL-AMOUNT ROUNDED =                         TKT0561 
002120         WS-EQUITY-AMOUNT * TP-RISK-PERCENTAGE.                           
002130 A-200-EXIT.                                                              
002140     EXIT.                                                                
002150*                                                                         
002160*****************************************************************         
002170* A-300-WRITE-ORDER-REQUEST -- WRITES THE BUY TICKET.  ONLY      *        
002180* REACHED WHEN START-TRDBUY FOUND AN ACCOUNT-STATUS RECORD.      *        
002190*****************************************************************         
002200 A-300-WRITE-ORDER-REQUEST.                                       TKT0737 
002210     OPEN EXTEND ORDER-REQUEST-OUT.                                       
002220     MOVE SPACES TO ORDER-REQUEST-OUT-RECORD.                             
002230     MOVE TP-SYMBOL        TO OR-ORD-SYMBOL.                              
002240     MOVE 'buy '           TO OR-ORD-SIDE.                                
002250     MOVE 'market'         TO OR-ORD-TYPE.                                
002260     MOVE 'gtc'            TO OR-ORD-TIME-IN-FORCE.                       
002270     MOVE WS-NOTIONAL-AMOUNT TO WS-EDIT-NOTIONAL.                         
002280     MOVE WS-EDIT-NOTIONAL TO OR-ORD-NOTIONAL.                            
002290     MOVE SPACES           TO OR-ORD-QTY.                                 
002300     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
002310     MOVE WS-CURRENT-DATE  TO OR-ORD-TIMESTAMP.                           
002320     WRITE ORDER-REQUEST-OUT-RECORD.                                      
002330     CLOSE ORDER-REQUEST-OUT.                                             
002340     IF WS-ORDERREQ-OK                                                    
002350         SET LK-ORDER-PLACED TO TRUE                                      
002360         MOVE 'BUY ORDER WRITTEN' TO WS-LOG-MESSAGE-AREA                  
002370     ELSE                                                                 
002380         MOVE 'BUY ORDER WRITE FAILED' TO WS-LOG-MESSAGE-AREA.            
002390     PERFORM A-800-WRITE-LOG-ENTRY THRU A-800-EXIT.                       
002400 A-300-EXIT.                                                              
002410     EXIT.                                                                
002420*                                                                         
002430*****************************************************************         
002440* A-800-WRITE-LOG-ENTRY -- APPENDS WS-LOG-MESSAGE-AREA TO        *        
002450* ACTIVITY-LOG-OUT.                                              *        
002460*****************************************************************         
002470 A-800-WRITE-LOG-ENTRY.                                                   
002480     OPEN EXTEND ACTIVITY-LOG-OUT.                                        
002490     ACCEPT WS-LOG-TIME FROM TIME.                                        
002500     MOVE SPACES TO ACTIVITY-LOG-OUT-RECORD.                              
002510     MOVE WS-LOG-TIME(1:2) TO AL-LOG-TIMESTAMP(1:2).                      
002520     MOVE ':' TO AL-LOG-TIMESTAMP(3:1).                                   
002530     MOVE WS-LOG-TIME(3:2) TO AL-LOG-TIMESTAMP(4:2).                      
002540     MOVE ':' TO AL-LOG-TIMESTAMP(6:1).                                   
002550     MOVE WS-LOG-TIME(5:2) TO AL-LOG-TIMESTAMP(7:2).                      
002560     MOVE WS-LOG-MESSAGE-AREA TO AL-LOG-MESSAGE.                          
002570     WRITE ACTIVITY-LOG-OUT-RECORD.                                       
002580     CLOSE ACTIVITY-LOG-OUT.                                              
002590 A-800-EXIT.                                                              
002600     EXIT.                                                                
002610*                                                                         
002620*****************************************************************         
002630* A-900-POST-BOT-STATE -- PER TKT0598, RUNS REGARDLESS OF        *        
002640* WHETHER A-300 GOT THE ORDER WRITTEN -- BUT ONLY WHEN AN        *        
002650* ACCOUNT WAS FOUND TO SIZE IT FROM (TKT0737).  THE POSITION IS  *        
002660* MARKED OPEN AT THE FILL PRICE AND THE TRAILING-STOP HIGH-      *        
002670* WATER MARK STARTS AT THE SAME PRICE.                           *        
002680*****************************************************************         
002690 A-900-POST-BOT-STATE.                                            TKT0598 
002700     SET WB-POSITION-OPEN TO TRUE.                                        
002710     MOVE LK-CURRENT-PRICE TO WB-PURCHASE-PRICE.                          
002720     MOVE LK-CURRENT-PRICE TO WB-HIGHEST-PRICE-SINCE-BUY.                 
002730 A-900-EXIT.                                                              
002740     EXIT.                                                                
002750                                                                          

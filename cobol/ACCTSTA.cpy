000100*                                                                         
000110*****************************************************************         
000120* ACCTSTA  --  INBOUND BROKER ACCOUNT-STATUS RECORD                       
000130*                                                                         
000140* FETCHED BY TRDBUY ONLY, ON A BUY, TO SIZE THE ORDER.                    
000150*****************************************************************         
000160*                                                                         
000170 01  AS-ACCOUNT-STATUS-RECORD.                                            
000180     05  AS-ACCOUNT-ID            PIC X(10).                              
000190     05  AS-ACCT-EQUITY           PIC S9(09)V9(04).                       
000200     05  FILLER                   PIC X(20).                              
000210                                                                          

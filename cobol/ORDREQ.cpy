000100*                                                                         
000110*****************************************************************         
000120* ORDREQ  --  OUTBOUND ORDER-REQUEST RECORD                               
000130*                                                                         
000140* APPENDED TO ORDER-REQUEST-OUT BY TRDBUY (BUY) OR TRDSEL (SELL).         
000150* AN APPEND-ONLY LOG OF EVERY ORDER THIS BOOK OF BUSINESS HAS             
000160* PLACED -- NOTHING ON THIS FILE IS EVER REWRITTEN OR DELETED.            
000170*****************************************************************         
000180*                                                                         
000190 01  OR-ORDER-REQUEST-RECORD.                                             
000200     05  OR-ORD-SYMBOL            PIC X(10).                              
000210     05  OR-ORD-SIDE              PIC X(04).                              
000220     05  OR-ORD-TYPE              PIC X(06).                              
000230     05  OR-ORD-TIME-IN-FORCE     PIC X(03).                              
000240*                                                                         
000250*        NOTIONAL IS POPULATED ON A BUY, QTY ON A SELL -- THE             
000260*        OTHER IS LEFT SPACES, THE SAME WAY THE BUY/SELL SCREEN           
000270*        RECORD IN THE OLD ORDER-ENTRY SYSTEM CARRIED AMOUNT OR           
000280*        SHARES BUT NEVER BOTH.                                           
000290     05  OR-ORD-NOTIONAL          PIC X(12).                              
000300     05  OR-ORD-QTY               PIC X(12).                              
000310     05  OR-ORD-TIMESTAMP         PIC X(08).                              
000320     05  FILLER                   PIC X(25).                              
000330                                                                          

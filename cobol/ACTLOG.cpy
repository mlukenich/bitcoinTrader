000100*                                                                         
000110*****************************************************************         
000120* ACTLOG  --  OUTBOUND ACTIVITY-LOG-ENTRY RECORD                          
000130*                                                                         
000140* APPENDED TO ACTIVITY-LOG-OUT BY TRDRUN, TRDBUY AND TRDSEL ON            
000150* EVERY SIGNIFICANT EVENT -- EXIT RULE FIRED, ORDER PLACED,               
000160* GATHERING-DATA SKIP, RUN-CONTROL SWITCH OFF, RUN SUMMARY.  THE          
000170* 20-ENTRY, MOST-RECENT-FIRST CAP IS A DISPLAY-LAYER CONCERN OF           
000180* WHATEVER READS THIS FILE, NOT SOMETHING THIS JOB ENFORCES.              
000190*****************************************************************         
000200*                                                                         
000210 01  AL-ACTIVITY-LOG-RECORD.                                              
000220     05  AL-LOG-TIMESTAMP         PIC X(08).                              
000230     05  FILLER                   PIC X(02) VALUE SPACES.                 
000240     05  AL-LOG-MESSAGE           PIC X(120).                             
000250                                                                          

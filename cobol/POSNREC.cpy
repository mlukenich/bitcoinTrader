000100*                                                                         
000110*****************************************************************         
000120* POSNREC  --  INBOUND BROKER POSITION RECORD                             
000130*                                                                         
000140* FETCHED ON A SELL AND AT STARTUP (SYNCHRONIZE-POSITION).  THE           
000150* LINE IS PRESENT ONLY WHEN A POSITION EXISTS FOR THE SYMBOL --           
000160* AT END ON THIS FILE MEANS "FLAT", NOT AN ERROR.                         
000170*****************************************************************         
000180*                                                                         
000190 01  PN-POSITION-RECORD.                                                  
000200     05  PN-SYMBOL                PIC X(10).                              
000210     05  PN-POS-QTY               PIC S9(09)V9(06).                       
000220     05  PN-POS-AVG-ENTRY-PRICE   PIC S9(09)V9(04).                       
000230     05  FILLER                   PIC X(20).                              
000240                                                                          

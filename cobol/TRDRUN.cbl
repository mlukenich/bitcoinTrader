000100*                                                                         
000110*****************************************************************         
000120*                                                               *         
000130* PROGRAM:  TRDRUN                                              *         
000140*                                                               *         
000150* CASCADE BROKERAGE SERVICES, INC.                              *         
000160* AUTOMATED TRADING SYSTEMS -- SYSTEMS DEVELOPMENT               *        
000170*                                                               *         
000180* FUNCTION:  DRIVES ONE BATCH RUN OF THE SIGNAL-FOLLOWING       *         
000190* TRADING DESK JOB.  FOR EACH PRICE BAR PRESENTED ON            *         
000200* PRICE-BAR-IN THIS STEP READS THE PERSISTED BOT-STATE RECORD,  *         
000210* ROLLS THE PRICE INTO THE HISTORY WINDOW, DERIVES THE MOVING   *         
000220* AVERAGES AND THE RSI, CHECKS THE EXIT RULES FOR AN OPEN        *        
000230* POSITION OR THE ENTRY RULE FOR A FLAT ONE, CALLS TRDBUY OR    *         
000240* TRDSEL WHEN A RULE FIRES, AND REWRITES BOT-STATE-FILE.  AT     *        
000250* STARTUP IT ALSO RECONCILES BOT-STATE AGAINST WHATEVER THE      *        
000260* BROKER REPORTS AS THE CURRENT HOLDING.                         *        
000270*                                                               *         
000280* THIS MODULE REPLACES THE OLD STOCKAPP ATMI SERVICES -- THERE  *         
000290* IS NO REQUESTER/SERVER PAIR ANY MORE, JUST A JOB STEP THE      *        
000300* SCHEDULER RUNS ON ITS OWN CLOCK.  SEE THE CHANGE LOG BELOW.    *        
000310*                                                               *         
000320*****************************************************************         
000330*                                                               *         
000340*                       C H A N G E   L O G                     *         
000350*                                                               *         
000360* DATE-WRITTEN 1987-03-02.  ORIGINAL STOCKAPP BUY/SELL DESK     *         
000370*   WAS TUXEDO ATMI SERVICES (BUYSR/SELL/FUNDPR/FUNDPRSR/        *        
000380*   FUNDUPSR).  THIS CHANGE LOG STARTS FRESH WITH TRDRUN, THE    *        
000390*   STRAIGHT-BATCH REWORK OF THAT DESK INTO A SIGNAL-DRIVEN JOB. *        
000400*                                                               *         
000410* 870302  J.H.   TKT0001 : INITIAL BATCH BUY/SELL POSTING STEP, *         
000420*                          ONE CONTROL RECORD PER SYMBOL, NO     *        
000430*                          SIGNAL LOGIC YET -- ORDERS WERE STILL *        
000440*                          KEYED FROM A PUNCHED TRANSACTION DECK.*        
000450* 880714  J.H.   TKT0044 : ADDED BS-HIGHEST-PRICE-SINCE-BUY AND  *        
000460*                          A TRAILING-STOP EXIT SO THE DESK      *        
000470*                          COULD LOCK IN GAINS WITHOUT A HUMAN   *        
000480*                          WATCHING THE TICKER ALL SESSION.      *        
000490* 901122  M.T.   TKT0119 : ADDED THE SHORT/LONG MOVING-AVERAGE   *        
000500*                          CROSSOVER AS THE ENTRY RULE, REPLACING*        
000510*                          THE OLD "BUY ON REQUEST" FORM ENTRY.  *        
000520* 930608  M.T.   TKT0205 : TAKE-PROFIT EXIT ADDED AHEAD OF THE   *        
000530*                          TRAILING STOP IN THE EVALUATION ORDER,*        
000540*                          PER DESK MANAGER REQUEST -- LOCK THE  *        
000550*                          TARGET BEFORE CHASING THE HIGH-WATER  *        
000560*                          MARK.                                 *        
000570* 970214  D.K.   TKT0318 : INITIAL STOP-LOSS MADE UNCONDITIONAL  *        
000580*                          (NO ENABLE SWITCH) AFTER THE DESK'S   *        
000590*                          Q4 REVIEW FOUND A BOOK LEFT OPEN WITH *        
000600*                          BOTH OPTIONAL EXITS SWITCHED OFF.     *        
000610* 981001  D.K.   TKT0355 : Y2K -- BS-LAST-UPDATE-DATE AND THE    *        
000620*                          QUOTE TIMESTAMP WIDENED TO CCYYMMDD;  *        
000630*                          BOTSTAT REBUILT WITH 4-DIGIT YEAR.    *        
000640* 990226  D.K.   TKT0360 : Y2K FOLLOW-UP -- CENTURY WINDOW CHECK *        
000650*                          REMOVED FROM 1000-PROCESS-ONE-TICK    *        
000660*                          NOW THAT THE FULL CCYY IS STORED.     *        
000670* 010917  S.W.   TKT0412 : RSI CONFIRMATION ADDED TO THE ENTRY   *        
000680*                          RULE -- A BARE CROSSOVER WAS FIRING   *        
000690*                          TOO OFTEN IN CHOPPY SESSIONS.         *        
000700* 130405  S.W.   TKT0560 : ORDER SIZING SWITCHED FROM A FLAT     *        
000710*                          SHARE COUNT TO RISK-PERCENTAGE OF     *        
000720*                          EQUITY; MOVED THE SIZING MATH INTO    *        
000730*                          TRDBUY SO TRDRUN STAYS RULE-ONLY.     *        
000740* 190812  R.K.   TKT0681 : ADDED 0200-SYNCHRONIZE-POSITION AT    *        
000750*                          STARTUP -- THE DESK HAD DRIFTED FROM  *        
000760*                          THE BROKER'S BOOK AFTER A RESTART.    *        
000770* 230130  R.K.   TKT0734 : REPLACED ATMI PLUMBING (TPSVCSTART,   *        
000780*                          TPCALL, USERLOG) WITH SEQUENTIAL AND  *        
000790*                          RELATIVE FILE I/O, AND ADDED          *        
000800*                          9000-WRITE-RUN-SUMMARY -- THE SERVERS *        
000810*                          THIS JOB TALKED TO ARE RETIRED; THE   *        
000820*                          DESK RUNS THIS STEP ONCE PER TICK VIA *        
000830*                          JCL NOW, NOT AS AN ATMI REQUEST.      *        
000840*                                                               *         
000850*****************************************************************         
000860*                                                                         
000870 IDENTIFICATION DIVISION.                                                 
000880 PROGRAM-ID.    TRDRUN.                                                   
000890 AUTHOR.        R. K. OYELARAN.                                           
000900 INSTALLATION.  CASCADE BROKERAGE SERVICES, INC.                          
000910 DATE-WRITTEN.  1987-03-02.                                               
000920 DATE-COMPILED.                                                           
000930 SECURITY.      CASCADE INTERNAL USE ONLY - NOT FOR RELEASE               
000940     OUTSIDE AUTOMATED TRADING SYSTEMS.                                   
000950*                                                                         
000960 ENVIRONMENT DIVISION.                                                    
000970 CONFIGURATION SECTION.                                                   
000980 SOURCE-COMPUTER.  IBM-370.                                               
000990 OBJECT-COMPUTER.  IBM-370.                                               
001000 SPECIAL-NAMES.                                                           
001010     C01 IS TOP-OF-FORM                                                   
001020     UPSI-0 ON STATUS IS TRDRUN-STOP-REQUESTED                            
001030     UPSI-0 OFF STATUS IS TRDRUN-RUN-ALLOWED.                             
001040*                                                                         
001050 INPUT-OUTPUT SECTION.                                                    
001060 FILE-CONTROL.                                                            
001070     SELECT PRICE-BAR-IN ASSIGN TO PRICEBAR                               
001080         ORGANIZATION IS LINE SEQUENTIAL                                  
001090         FILE STATUS IS WS-PRCBAR-STATUS.                                 
001100*                                                                         
001110     SELECT BOT-STATE-FILE ASSIGN TO BOTSTATE                             
001120         ORGANIZATION IS RELATIVE                                         
001130         ACCESS MODE IS RANDOM                                            
001140         RELATIVE KEY IS WS-BOT-STATE-KEY                                 
001150         FILE STATUS IS WS-BOTSTATE-STATUS.                               
001160*                                                                         
001170     SELECT POSITION-IN ASSIGN TO POSITION1                               
001180         ORGANIZATION IS LINE SEQUENTIAL                                  
001190         FILE STATUS IS WS-POSITION-STATUS.                               
001200*                                                                         
001210     SELECT ACTIVITY-LOG-OUT ASSIGN TO ACTVLOG                            
001220         ORGANIZATION IS LINE SEQUENTIAL                                  
001230         FILE STATUS IS WS-ACTVLOG-STATUS.                                
001240*                                                                         
001250 DATA DIVISION.                                                           
001260 FILE SECTION.                                                            
001270*                                                                         
001280 FD  PRICE-BAR-IN                                                         
001290     LABEL RECORDS ARE STANDARD                                           
001300     RECORD CONTAINS 43 CHARACTERS.                                       
001310 01  PRICE-BAR-IN-RECORD.                                                 
001320     COPY PRCBAR.                                                         
001330*                                                                         
001340 FD  BOT-STATE-FILE                                                       
001350     LABEL RECORDS ARE STANDARD                                           
001360     RECORD CONTAINS 537 CHARACTERS.                                      
001370 01  BOT-STATE-IO-RECORD.                                                 
001380     COPY BOTSTAT.                                                        
001390*                                                                         
001400 FD  POSITION-IN                                                          
001410     LABEL RECORDS ARE STANDARD                                           
001420     RECORD CONTAINS 58 CHARACTERS.                                       
001430 01  POSITION-IN-RECORD.                                                  
001440     COPY POSNREC.                                                        
001450*                                                                         
001460 FD  ACTIVITY-LOG-OUT                                                     
001470     LABEL RECORDS ARE STANDARD                                           
001480     RECORD CONTAINS 130 CHARACTERS.                                      
001490 01  ACTIVITY-LOG-OUT-RECORD.                                             
001500     COPY ACTLOG.                                                         
001510*                                                                         
001520 WORKING-STORAGE SECTION.                                                 
001530*                                                                         
001540*****************************************************************         
001550* PARAMETER CARD -- SEE TRDPARM FOR FIELD-BY-FIELD COMMENTARY.   *        
001560*****************************************************************         
001570 01  WS-PARAMETERS.                                                       
001580     COPY TRDPARM.                                                        
001590*                                                                         
001600*****************************************************************         
001610* FILE STATUS BYTES.                                             *        
001620*****************************************************************         
001630 01  WS-FILE-STATUSES.                                                    
001640     05  WS-PRCBAR-STATUS         PIC X(02).                              
001650         88  WS-PRCBAR-OK                  VALUE '00'.                    
001660     05  WS-BOTSTATE-STATUS       PIC X(02).                              
001670         88  WS-BOTSTATE-OK                VALUE '00'.                    
001680         88  WS-BOTSTATE-NOTFOUND          VALUE '23'.                    
001690     05  WS-POSITION-STATUS       PIC X(02).                              
001700         88  WS-POSITION-OK                VALUE '00'.                    
001710     05  WS-ACTVLOG-STATUS        PIC X(02).                              
001720         88  WS-ACTVLOG-OK                 VALUE '00'.                    
001730*                                                                         
001740*        REDEFINE OF ALL FOUR STATUS BYTES AS ONE GROUP, USED             
001750*        ONLY WHEN A HARD I/O ERROR PARAGRAPH DUMPS ALL OF THEM           
001760*        TO THE ACTIVITY LOG IN ONE MOVE.                                 
001770     05  WS-FILE-STATUSES-R REDEFINES WS-FILE-STATUSES                    
001780                                  PIC X(08).                              
001790*                                                                         
001800 77  WS-BOT-STATE-KEY             PIC 9(04) COMP VALUE 1.                 
001810*                                                                         
001820*****************************************************************         
001830* WORKING COPY OF THE CONTROL RECORD -- THE RULE PARAGRAPHS      *        
001840* WORK AGAINST THIS; BOT-STATE-IO-RECORD IS TOUCHED ONLY BY THE  *        
001850* READ/REWRITE PARAGRAPHS THEMSELVES.                            *        
001860*****************************************************************         
001870 01  WS-BOT-STATE.                                                        
001880     COPY BOTSTAT REPLACING BS- BY WB-.                                   
001890*                                                                         
001900*****************************************************************         
001910* SWITCHES.                                                      *        
001920*****************************************************************         
001930 01  WS-SWITCHES.                                                         
001940     05  WS-EOF-SWITCH            PIC X(01) VALUE 'N'.                    
001950         88  WS-EOF-ON                     VALUE 'Y'.                     
001960     05  WS-GATHERING-DATA-SWITCH PIC X(01) VALUE 'N'.                    
001970         88  WS-GATHERING-DATA             VALUE 'Y'.                     
001980     05  WS-EXIT-FIRED-SWITCH     PIC X(01) VALUE 'N'.                    
001990         88  WS-EXIT-FIRED                 VALUE 'Y'.                     
002000*                                                                         
002010*****************************************************************         
002020* WORKING FIELDS FOR THE MOVING-AVERAGE / RSI COMPUTATIONS.      *        
002030* THIS DIALECT HAS NO PERFORM ... USING, SO THE SAME PARAGRAPH   *        
002040* IS PERFORMED TWICE FOR SHORT AND LONG BY LOADING THE PERIOD    *        
002050* AND RESULT FIELDS BELOW BEFORE EACH PERFORM.                   *        
002060*****************************************************************         
002070 01  WS-MA-WORK.                                                          
002080     05  WS-MA-PERIOD             PIC 9(03) COMP.                         
002090     05  WS-MA-RESULT             PIC S9(09)V9(04).                       
002100     05  WS-MA-SUM                PIC S9(11)V9(04).                       
002110     05  WS-MA-SUBSCRIPT          PIC 9(04) COMP.                         
002120     05  WS-MA-START-SUBSCRIPT    PIC 9(04) COMP.                         
002130*                                                                         
002140 01  WS-RSI-WORK.                                                         
002150     05  WS-RSI-CHANGE            PIC S9(09)V9(04).                       
002160     05  WS-RSI-GAIN-SUM          PIC S9(11)V9(04).                       
002170     05  WS-RSI-LOSS-SUM          PIC S9(11)V9(04).                       
002180     05  WS-RSI-AVG-GAIN          PIC S9(09)V9(04).                       
002190     05  WS-RSI-AVG-LOSS          PIC S9(09)V9(04).                       
002200     05  WS-RSI-RS                PIC S9(09)V9(04).                       
002210     05  WS-RSI-SUBSCRIPT         PIC 9(04) COMP.                         
002220     05  WS-RSI-START-SUBSCRIPT   PIC 9(04) COMP.                         
002230*                                                                         
002240 77  WS-SHORT-MA-THIS-TICK        PIC S9(09)V9(04).                       
002250 77  WS-LONG-MA-THIS-TICK         PIC S9(09)V9(04).                       
002260 77  WS-RSI-THIS-TICK             PIC S9(03)V9(04).                       
002270*                                                                         
002280*****************************************************************         
002290* COUNTERS -- ALL COMP, PER SHOP STANDARD.                       *        
002300*****************************************************************         
002310 01  WS-COUNTERS.                                                         
002320     05  WS-BUY-ORDER-COUNT       PIC 9(07) COMP.                         
002330     05  WS-SELL-ORDER-COUNT      PIC 9(07) COMP.                         
002340     05  WS-TICK-COUNT            PIC 9(07) COMP.                         
002350*                                                                         
002360*****************************************************************         
002370* LINKAGE WORK AREAS FOR THE CALLS TO TRDBUY / TRDSEL.           *        
002380*****************************************************************         
002390 77  WS-CALL-CURRENT-PRICE        PIC S9(09)V9(04).                       
002400 77  WS-CALL-RETURN-CODE          PIC 9(01).                              
002410     88  WS-CALL-ORDER-PLACED             VALUE 1.                        
002420*                                                                         
002430*****************************************************************         
002440* ACTIVITY-LOG MESSAGE-BUILD AREA.                               *        
002450*****************************************************************         
002460 01  WS-LOG-TIME                  PIC X(08).                              
002470 01  WS-LOG-MESSAGE-AREA          PIC X(120).                             
002480 01  WS-EDIT-PRICE                PIC ZZZZZZZ9.9999.                      
002490 01  WS-EDIT-COUNT                PIC ZZZZZZ9.                            
002500*                                                                         
002510 01  WS-CURRENT-DATE-TIME.                                                
002520     05  WS-CURRENT-DATE          PIC 9(08).                              
002530     05  WS-CURRENT-TIME          PIC X(08).                              
002540*                                                                         
002550 PROCEDURE DIVISION.                                                      
002560*                                                                         
002570*****************************************************************         
002580* 0000-MAIN-LOGIC -- TOP OF THE RUN.                             *        
002590*****************************************************************         
002600 0000-MAIN-LOGIC.                                                         
002610     PERFORM 0050-OPEN-FILES THRU 0050-EXIT.                              
002620     PERFORM 0100-CHECK-RUN-CONTROL-SWITCH THRU 0100-EXIT.                
002630     IF TP-RUN-ALLOWED                                                    
002640         PERFORM 0200-SYNCHRONIZE-POSITION THRU 0200-EXIT                 
002650         PERFORM 1000-PROCESS-ONE-TICK THRU 1000-EXIT                     
002660             UNTIL WS-EOF-ON                                              
002670     ELSE                                                                 
002680         MOVE 'RUN-CONTROL SWITCH STOPPED - NO TICKS RUN' TO              
002690             WS-LOG-MESSAGE-AREA                                          
002700         PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT.                     
002710     PERFORM 9000-WRITE-RUN-SUMMARY THRU 9000-EXIT.                       
002720     PERFORM 0060-CLOSE-FILES THRU 0060-EXIT.                             
002730     STOP RUN.                                                            
002740 0000-EXIT.                                                               
002750     EXIT.                                                                
002760*                                                                         
002770*****************************************************************         
002780* 0050-OPEN-FILES.                                               *        
002790*****************************************************************         
002800 0050-OPEN-FILES.                                                         
002810     OPEN INPUT  PRICE-BAR-IN.                                            
002820     OPEN I-O    BOT-STATE-FILE.                                          
002830     OPEN EXTEND ACTIVITY-LOG-OUT.                                        
002840     IF NOT WS-BOTSTATE-OK AND NOT WS-BOTSTATE-NOTFOUND                   
002850         MOVE 'BOT-STATE-FILE OPEN FAILED, SEE FILE STATUS' TO            
002860             WS-LOG-MESSAGE-AREA                                          
002870         PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT                      
002880         PERFORM 0060-CLOSE-FILES THRU 0060-EXIT                          
002890         STOP RUN.                                                        
002900 0050-EXIT.                                                               
002910     EXIT.                                                                
002920*                                                                         
002930*****************************************************************         
002940* 0060-CLOSE-FILES.                                              *        
002950*****************************************************************         
002960 0060-CLOSE-FILES.                                                        
002970     CLOSE PRICE-BAR-IN                                                   
002980           BOT-STATE-FILE                                                 
002990           ACTIVITY-LOG-OUT.                                              
003000 0060-EXIT.                                                               
003010     EXIT.                                                                
003020*                                                                         
003030*****************************************************************         
003040* 0100-CHECK-RUN-CONTROL-SWITCH -- BOTSTATESERVICE'S OLD         *        
003050* RUNNING/STOPPED GATE, READ ONCE FROM UPSI-0 AT THE TOP OF      *        
003060* THE STEP INSTEAD OF POLLED LIVE BY A SCHEDULER THREAD.         *        
003070*****************************************************************         
003080 0100-CHECK-RUN-CONTROL-SWITCH.                                           
003090     IF TRDRUN-STOP-REQUESTED                                             
003100         SET TP-RUN-STOPPED TO TRUE                                       
003110     ELSE                                                                 
003120         SET TP-RUN-ALLOWED TO TRUE.                                      
003130 0100-EXIT.                                                               
003140     EXIT.                                                                
003150*                                                                         
003160*****************************************************************         
003170* 0200-SYNCHRONIZE-POSITION -- STARTUP RECONCILIATION.  READS    *        
003180* POSITION-IN ONCE; IF THE LINE IS PRESENT THE BROKER SHOWS AN   *        
003190* OPEN POSITION AND BOT-STATE IS MADE TO AGREE; IF THE FILE IS   *        
003200* EMPTY THE BROKER SHOWS FLAT.  THE RECONCILED VALUES ARE NOT    *        
003210* LEFT FOR A LATER TICK TO SAVE -- THIS PARAGRAPH REWRITES       *        
003220* BOT-STATE-FILE ITSELF BEFORE RETURNING CONTROL TO 0000-MAIN.   *        
003230*****************************************************************         
003240 0200-SYNCHRONIZE-POSITION.                                       TKT0681 
003250     OPEN INPUT POSITION-IN.                                              
003260     READ POSITION-IN                                                     
003270         AT END                                                           
003280             CONTINUE.                                                    
003290     CLOSE POSITION-IN.                                                   
003300     PERFORM 1100-READ-BOT-STATE THRU 1100-EXIT.                          
003310     IF WS-POSITION-OK                                                    
003320         SET WB-POSITION-OPEN TO TRUE                                     
003330         MOVE PN-POS-AVG-ENTRY-PRICE TO WB-PURCHASE-PRICE                 
003340         MOVE PN-POS-AVG-ENTRY-PRICE TO                                   
003350             WB-HIGHEST-PRICE-SINCE-BUY                                   
003360     ELSE                                                                 
003370         SET WB-POSITION-FLAT TO TRUE                                     
003380         MOVE ZERO TO WB-PURCHASE-PRICE                                   
003390         MOVE ZERO TO WB-HIGHEST-PRICE-SINCE-BUY.                         
003400     PERFORM 1900-REWRITE-BOT-STATE THRU 1900-EXIT.                       
003410 0200-EXIT.                                                               
003420     EXIT.                                                                
003430*                                                                         
003440*****************************************************************         
003450* 1000-PROCESS-ONE-TICK -- THE BODY OF EXECUTESTRATEGY, RUN      *        
003460* ONCE FOR EACH PRICE-BAR-IN RECORD.                             *        
003470*****************************************************************         
003480 1000-PROCESS-ONE-TICK.                                                   
003490     READ PRICE-BAR-IN                                                    
003500         AT END                                                           
003510             SET WS-EOF-ON TO TRUE                                        
003520             GO TO 1000-EXIT.                                             
003530     ADD 1 TO WS-TICK-COUNT.                                              
003540     PERFORM 1100-READ-BOT-STATE THRU 1100-EXIT.                          
003550     MOVE PB-BAR-CLOSE TO WB-LAST-KNOWN-PRICE.                            
003560     PERFORM 1500-APPEND-AND-TRIM-HISTORY THRU 1500-EXIT.                 
003570     IF WB-PRICE-HISTORY-COUNT < TP-RSI-PERIOD + 1                        
003580         MOVE 'GATHERING DATA - HISTORY BELOW RSI-PERIOD + 1' TO          
003590             WS-LOG-MESSAGE-AREA                                          
003600         PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT                      
003610         PERFORM 1900-REWRITE-BOT-STATE THRU 1900-EXIT                    
003620         GO TO 1000-EXIT.                                                 
003630     MOVE 'N' TO WS-EXIT-FIRED-SWITCH.                                    
003640     MOVE TP-SHORT-MA-PERIOD TO WS-MA-PERIOD.                             
003650     PERFORM 2000-CALCULATE-MOVING-AVERAGE THRU 2000-EXIT.                
003660     MOVE WS-MA-RESULT TO WS-SHORT-MA-THIS-TICK.                          
003670     MOVE TP-LONG-MA-PERIOD TO WS-MA-PERIOD.                              
003680     PERFORM 2000-CALCULATE-MOVING-AVERAGE THRU 2000-EXIT.                
003690     MOVE WS-MA-RESULT TO WS-LONG-MA-THIS-TICK.                           
003700     PERFORM 3000-CALCULATE-RSI THRU 3000-EXIT.                           
003710     MOVE WS-RSI-THIS-TICK TO WB-LAST-KNOWN-RSI.                          
003720     IF WB-POSITION-OPEN                                                  
003730         PERFORM 4000-EVALUATE-EXIT-RULES THRU 4000-EXIT.                 
003740     IF NOT WS-EXIT-FIRED                                                 
003750         PERFORM 5000-EVALUATE-ENTRY-RULE THRU 5000-EXIT.                 
003760     MOVE WS-SHORT-MA-THIS-TICK TO WB-PREVIOUS-SHORT-MA.                  
003770     MOVE WS-LONG-MA-THIS-TICK TO WB-PREVIOUS-LONG-MA.                    
003780     PERFORM 1900-REWRITE-BOT-STATE THRU 1900-EXIT.                       
003790 1000-EXIT.                                                               
003800     EXIT.                                                                
003810*                                                                         
003820*****************************************************************         
003830* 1100-READ-BOT-STATE -- READ THE SINGLE CONTROL RECORD.  IF IT  *        
003840* HAS NEVER BEEN WRITTEN (FIRST RUN EVER) WS-BOT-STATE IS GIVEN  *        
003850* A FLAT, EMPTY-HISTORY STARTING LAYOUT.                         *        
003860*****************************************************************         
003870 1100-READ-BOT-STATE.                                                     
003880     MOVE SPACES TO BOT-STATE-IO-RECORD.                                  
003890     READ BOT-STATE-FILE                                                  
003900         INVALID KEY                                                      
003910             CONTINUE.                                                    
003920     IF WS-BOTSTATE-OK                                                    
003930         MOVE BOT-STATE-IO-RECORD TO WS-BOT-STATE                         
003940     ELSE                                                                 
003950         PERFORM 1150-INITIALIZE-BOT-STATE THRU 1150-EXIT.                
003960     MOVE TP-SYMBOL TO WB-SYMBOL.                                         
003970 1100-EXIT.                                                               
003980     EXIT.                                                                
003990*                                                                         
004000*****************************************************************         
004010* 1150-INITIALIZE-BOT-STATE -- FIRST-EVER TICK FOR THIS SYMBOL.  *        
004020*****************************************************************         
004030 1150-INITIALIZE-BOT-STATE.                                               
004040     MOVE SPACES TO WS-BOT-STATE.                                         
004050     MOVE 'BOTSTATE' TO WB-EYECATCHER.                                    
004060     MOVE TP-SYMBOL TO WB-SYMBOL.                                         
004070     SET WB-POSITION-FLAT TO TRUE.                                        
004080     MOVE ZERO TO WB-PURCHASE-PRICE                                       
004090                  WB-HIGHEST-PRICE-SINCE-BUY                              
004100                  WB-LAST-KNOWN-PRICE                                     
004110                  WB-LAST-KNOWN-RSI                                       
004120                  WB-PREVIOUS-SHORT-MA                                    
004130                  WB-PREVIOUS-LONG-MA                                     
004140                  WB-PRICE-HISTORY-COUNT                                  
004150                  WB-TICK-SEQUENCE-NO.                                    
004160 1150-EXIT.                                                               
004170     EXIT.                                                                
004180*                                                                         
004190*****************************************************************         
004200* 1500-APPEND-AND-TRIM-HISTORY -- PRICE-HISTORY WINDOW           *        
004210* MAINTENANCE RULE.  APPEND THE NEW CLOSE AT THE BACK OF THE     *        
004220* TABLE; IF THAT WOULD LEAVE MORE THAN LONG-MA-PERIOD + 1        *        
004230* ENTRIES, SHIFT EVERYTHING DOWN ONE FIRST (DROP THE OLDEST).    *        
004240* NOT A CONTROL BREAK -- MAINTAINED EVERY TICK.                  *        
004250*****************************************************************         
004260 1500-APPEND-AND-TRIM-HISTORY.                                            
004270     IF WB-PRICE-HISTORY-COUNT > TP-LONG-MA-PERIOD                        
004280         PERFORM 1550-SHIFT-HISTORY-ENTRY THRU 1550-EXIT                  
004290             VARYING WS-MA-SUBSCRIPT FROM 1 BY 1                          
004300             UNTIL WS-MA-SUBSCRIPT > WB-PRICE-HISTORY-COUNT - 1           
004310     ELSE                                                                 
004320         ADD 1 TO WB-PRICE-HISTORY-COUNT.                                 
004330     MOVE PB-BAR-CLOSE TO                                                 
004340         WB-PRICE-HISTORY-ENTRY(WB-PRICE-HISTORY-COUNT).                  
004350 1500-EXIT.                                                               
004360     EXIT.                                                                
004370*                                                                         
004380 1550-SHIFT-HISTORY-ENTRY.                                                
004390     MOVE WB-PRICE-HISTORY-ENTRY(WS-MA-SUBSCRIPT + 1) TO                  
004400         WB-PRICE-HISTORY-ENTRY(WS-MA-SUBSCRIPT).                         
004410 1550-EXIT.                                                               
004420     EXIT.                                                                
004430*                                                                         
004440*****************************************************************         
004450* 2000-CALCULATE-MOVING-AVERAGE -- SIMPLE MOVING AVERAGE OVER    *        
004460* THE LAST WS-MA-PERIOD ENTRIES.  IF THE HISTORY HAS FEWER THAN  *        
004470* WS-MA-PERIOD ENTRIES THE AVERAGE IS ZERO, NOT COMPUTED.        *        
004480* CALLED TWICE PER TICK -- ONCE FOR THE SHORT PERIOD, ONCE LONG. *        
004490*****************************************************************         
004500 2000-CALCULATE-MOVING-AVERAGE.                                           
004510     MOVE ZERO TO WS-MA-RESULT.                                           
004520     IF WB-PRICE-HISTORY-COUNT < WS-MA-PERIOD                             
004530         GO TO 2000-EXIT.                                                 
004540     MOVE ZERO TO WS-MA-SUM.                                              
004550     COMPUTE WS-MA-START-SUBSCRIPT =                                      
004560         WB-PRICE-HISTORY-COUNT - WS-MA-PERIOD + 1.                       
004570     PERFORM 2050-ADD-HISTORY-ENTRY THRU 2050-EXIT                        
004580         VARYING WS-MA-SUBSCRIPT FROM WS-MA-START-SUBSCRIPT BY 1          
004590         UNTIL WS-MA-SUBSCRIPT > WB-PRICE-HISTORY-COUNT.                  
004600     COMPUTE WS-MA-RESULT ROUNDED = WS-MA-SUM / WS-MA-PERIOD.             
004610 2000-EXIT.                                                               
004620     EXIT.                                                                
004630*                                                                         
004640 2050-ADD-HISTORY-ENTRY.                                                  
004650     ADD WB-PRICE-HISTORY-ENTRY(WS-MA-SUBSCRIPT) TO WS-MA-SUM.            
004660 2050-EXIT.                                                               
004670     EXIT.                                                                
004680*                                                                         
004690*****************************************************************         
004700* 3000-CALCULATE-RSI -- RSI OVER THE LAST TP-RSI-PERIOD PRICE-   *        
004710* TO-PRICE CHANGES.  GAINS AND LOSSES ARE AVERAGED SEPARATELY;   *        
004720* A ZERO AVERAGE LOSS FORCES RSI TO 100 TO AVOID DIVIDE BY ZERO. *        
004730* PRECONDITION: THE CALLER HAS ALREADY CONFIRMED THE HISTORY     *        
004740* HOLDS AT LEAST RSI-PERIOD + 1 ENTRIES.                         *        
004750*****************************************************************         
004760 3000-CALCULATE-RSI.                                                      
004770     MOVE ZERO TO WS-RSI-GAIN-SUM WS-RSI-LOSS-SUM.                        
004780     COMPUTE WS-RSI-START-SUBSCRIPT =                                     
004790         WB-PRICE-HISTORY-COUNT - TP-RSI-PERIOD + 1.                      
004800     PERFORM 3050-ACCUMULATE-GAIN-LOSS THRU 3050-EXIT                     
004810         VARYING WS-RSI-SUBSCRIPT FROM WS-RSI-START-SUBSCRIPT             
004820             BY 1                                                         
004830         UNTIL WS-RSI-SUBSCRIPT > WB-PRICE-HISTORY-COUNT.                 
004840     COMPUTE WS-RSI-AVG-GAIN ROUNDED =                                    
004850         WS-RSI-GAIN-SUM / TP-RSI-PERIOD.                                 
004860     COMPUTE WS-RSI-AVG-LOSS ROUNDED =                                    
004870         WS-RSI-LOSS-SUM / TP-RSI-PERIOD.                                 
004880     IF WS-RSI-AVG-LOSS = ZERO                                            
004890         MOVE 100.0000 TO WS-RSI-THIS-TICK                                
004900     ELSE                                                                 
004910         COMPUTE WS-RSI-RS ROUNDED =                                      
004920             WS-RSI-AVG-GAIN / WS-RSI-AVG-LOSS                            
004930         COMPUTE WS-RSI-THIS-TICK ROUNDED =                               
004940             100 - (100 / (1 + WS-RSI-RS)).                               
004950 3000-EXIT.                                                               
004960     EXIT.                                                                
004970*                                                                         
004980 3050-ACCUMULATE-GAIN-LOSS.                                               
004990     COMPUTE WS-RSI-CHANGE =                                              
005000         WB-PRICE-HISTORY-ENTRY(WS-RSI-SUBSCRIPT) -                       
005010         WB-PRICE-HISTORY-ENTRY(WS-RSI-SUBSCRIPT - 1).                    
005020     IF WS-RSI-CHANGE > 0                                                 
005030         ADD WS-RSI-CHANGE TO WS-RSI-GAIN-SUM                             
005040     ELSE                                                                 
005050         SUBTRACT WS-RSI-CHANGE FROM WS-RSI-LOSS-SUM.                     
005060 3050-EXIT.                                                               
005070     EXIT.                                                                
005080*                                                                         
005090*****************************************************************         
005100* 4000-EVALUATE-EXIT-RULES -- POSITION-OPEN EXIT RULES, FIXED    *        
005110* PRIORITY ORDER.  FIRST MATCH WINS; LATER RULES ARE NOT EVEN    *        
005120* EVALUATED.  EACH RULE, WHEN IT FIRES, LOGS, CALLS TRDSEL AND   *        
005130* SETS WS-EXIT-FIRED SO 1000-PROCESS-ONE-TICK SKIPS THE ENTRY    *        
005140* RULE FOR THIS TICK.                                            *        
005150*****************************************************************         
005160 4000-EVALUATE-EXIT-RULES.                                                
005170     PERFORM 4100-CHECK-TAKE-PROFIT THRU 4100-EXIT.                       
005180     IF WS-EXIT-FIRED                                                     
005190         GO TO 4000-EXIT.                                                 
005200     PERFORM 4200-CHECK-TRAILING-STOP THRU 4200-EXIT.                     
005210     IF WS-EXIT-FIRED                                                     
005220         GO TO 4000-EXIT.                                                 
005230     PERFORM 4300-CHECK-STOP-LOSS THRU 4300-EXIT.                         
005240 4000-EXIT.                                                               
005250     EXIT.                                                                
005260*                                                                         
005270*****************************************************************         
005280* 4100-CHECK-TAKE-PROFIT -- FIRES WHEN THE CLOSE HAS REACHED     *        
005290* PURCHASE PRICE TIMES (1 + TAKE-PROFIT-PERCENTAGE).             *        
005300*****************************************************************         
005310 4100-CHECK-TAKE-PROFIT.                                                  
005320     IF TP-TAKE-PROFIT-DISABLED                                           
005330         GO TO 4100-EXIT.                                                 
005340     IF WB-LAST-KNOWN-PRICE NOT >=                                        
005350             WB-PURCHASE-PRICE *                                          
005360             (1 + TP-TAKE-PROFIT-PERCENTAGE)                              
005370         GO TO 4100-EXIT.                                                 
005380     MOVE 'EXIT RULE FIRED - TAKE PROFIT' TO                              
005390         WS-LOG-MESSAGE-AREA.                                             
005400     PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT.                         
005410     PERFORM 7000-CALL-TRDSEL THRU 7000-EXIT.                             
005420     SET WS-EXIT-FIRED TO TRUE.                                           
005430 4100-EXIT.                                                               
005440     EXIT.                                                                
005450*                                                                         
005460*****************************************************************         
005470* 4200-CHECK-TRAILING-STOP -- THE HIGH-WATER MARK IS UPDATED     *        
005480* BEFORE THE COMPARISON, NOT AFTER, EVEN IF NOTHING FIRES.       *        
005490*****************************************************************         
005500 4200-CHECK-TRAILING-STOP.                                                
005510     IF WB-LAST-KNOWN-PRICE > WB-HIGHEST-PRICE-SINCE-BUY                  
005520         MOVE WB-LAST-KNOWN-PRICE TO                                      
005530             WB-HIGHEST-PRICE-SINCE-BUY.                                  
005540     IF TP-TRAILING-STOP-DISABLED                                         
005550         GO TO 4200-EXIT.                                                 
005560     IF WB-LAST-KNOWN-PRICE NOT <=                                        
005570             WB-HIGHEST-PRICE-SINCE-BUY *                                 
005580             (1 - TP-TRAILING-STOP-PERCENTAGE)                            
005590         GO TO 4200-EXIT.                                                 
005600     MOVE 'EXIT RULE FIRED - TRAILING STOP' TO                            
005610         WS-LOG-MESSAGE-AREA.                                             
005620     PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT.                         
005630     PERFORM 7000-CALL-TRDSEL THRU 7000-EXIT.                             
005640     SET WS-EXIT-FIRED TO TRUE.                                           
005650 4200-EXIT.                                                               
005660     EXIT.                                                                
005670*                                                                         
005680*****************************************************************         
005690* 4300-CHECK-STOP-LOSS -- ALWAYS ACTIVE, NO ENABLE SWITCH.       *        
005700*****************************************************************         
005710 4300-CHECK-STOP-LOSS.                                            TKT0318 
005720     IF WB-LAST-KNOWN-PRICE NOT <=                                        
005730             WB-PURCHASE-PRICE *                                          
005740             (1 - TP-STOP-LOSS-PERCENTAGE)                                
005750         GO TO 4300-EXIT.                                                 
005760     MOVE 'EXIT RULE FIRED - INITIAL STOP-LOSS' TO                        
005770         WS-LOG-MESSAGE-AREA.                                             
005780     PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT.                         
005790     PERFORM 7000-CALL-TRDSEL THRU 7000-EXIT.                             
005800     SET WS-EXIT-FIRED TO TRUE.                                           
005810 4300-EXIT.                                                               
005820     EXIT.                                                                
005830*                                                                         
005840*****************************************************************         
005850* 5000-EVALUATE-ENTRY-RULE -- EVALUATED ONLY WHEN NO EXIT RULE   *        
005860* FIRED THIS TICK.  A BULLISH CROSSOVER CONFIRMED BY RSI BUYS A  *        
005870* FLAT BOOK; A BEARISH CROSSOVER CONFIRMED BY RSI SELLS AN OPEN  *        
005880* ONE.  BOTH REQUIRE THE CROSSOVER TO HAVE JUST HAPPENED -- LAST *        
005890* TICK ON ONE SIDE, THIS TICK ON THE OTHER.                      *        
005900*****************************************************************         
005910 5000-EVALUATE-ENTRY-RULE.                                                
005920     IF WS-SHORT-MA-THIS-TICK > WS-LONG-MA-THIS-TICK                      
005930             AND WB-PREVIOUS-SHORT-MA NOT > WB-PREVIOUS-LONG-MA           
005940             AND WB-POSITION-FLAT                                         
005950             AND WB-LAST-KNOWN-RSI > 50                           TKT0412 
005960         MOVE 'ENTRY RULE FIRED - BULLISH CROSSOVER' TO                   
005970             WS-LOG-MESSAGE-AREA                                          
005980         PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT                      
005990         PERFORM 6000-CALL-TRDBUY THRU 6000-EXIT                          
006000     ELSE                                                                 
006010     IF WS-SHORT-MA-THIS-TICK < WS-LONG-MA-THIS-TICK                      
006020             AND WB-PREVIOUS-SHORT-MA NOT < WB-PREVIOUS-LONG-MA           
006030             AND WB-POSITION-OPEN                                         
006040             AND WB-LAST-KNOWN-RSI < 50                           TKT0412 
006050         MOVE 'ENTRY RULE FIRED - BEARISH CROSSOVER' TO                   
006060             WS-LOG-MESSAGE-AREA                                          
006070         PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT                      
006080         PERFORM 7000-CALL-TRDSEL THRU 7000-EXIT                          
006090     ELSE                                                                 
006100         CONTINUE.                                                        
006110 5000-EXIT.                                                               
006120     EXIT.                                                                
006130*                                                                         
006140*****************************************************************         
006150* 6000-CALL-TRDBUY -- CALLS THE ENTRY-ORDER SUB-PROGRAM.         *        
006160*****************************************************************         
006170 6000-CALL-TRDBUY.                                                        
006180     MOVE WB-LAST-KNOWN-PRICE TO WS-CALL-CURRENT-PRICE.                   
006190     MOVE 0 TO WS-CALL-RETURN-CODE.                                       
006200     CALL 'TRDBUY' USING WS-BOT-STATE                                     
006210                          WS-CALL-CURRENT-PRICE                           
006220                          WS-CALL-RETURN-CODE.                            
006230     IF WS-CALL-ORDER-PLACED                                              
006240         ADD 1 TO WS-BUY-ORDER-COUNT.                                     
006250 6000-EXIT.                                                               
006260     EXIT.                                                                
006270*                                                                         
006280*****************************************************************         
006290* 7000-CALL-TRDSEL -- CALLS THE EXIT-ORDER SUB-PROGRAM.          *        
006300*****************************************************************         
006310 7000-CALL-TRDSEL.                                                        
006320     MOVE WB-LAST-KNOWN-PRICE TO WS-CALL-CURRENT-PRICE.                   
006330     MOVE 0 TO WS-CALL-RETURN-CODE.                                       
006340     CALL 'TRDSEL' USING WS-BOT-STATE                                     
006350                          WS-CALL-CURRENT-PRICE                           
006360                          WS-CALL-RETURN-CODE.                            
006370     IF WS-CALL-ORDER-PLACED                                              
006380         ADD 1 TO WS-SELL-ORDER-COUNT.                                    
006390 7000-EXIT.                                                               
006400     EXIT.                                                                
006410*                                                                         
006420*****************************************************************         
006430* 1900-REWRITE-BOT-STATE -- CHECK-EXISTS-THEN-UPDATE-OR-ADD,     *        
006440* THE SAME SHAPE THE OLD FUNDUPSR SERVICE USED AGAINST QUOTE.IT. *        
006450*****************************************************************         
006460 1900-REWRITE-BOT-STATE.                                                  
006470     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                           
006480     ACCEPT WS-CURRENT-TIME FROM TIME.                                    
006490     MOVE WS-CURRENT-DATE TO WB-LAST-UPDATE-DATE.                 TKT0355 
006500     MOVE WS-CURRENT-TIME(1:6) TO WB-LAST-UPDATE-TIME.                    
006510     ADD 1 TO WB-TICK-SEQUENCE-NO.                                        
006520     MOVE WS-BOT-STATE TO BOT-STATE-IO-RECORD.                            
006530     READ BOT-STATE-FILE                                                  
006540         INVALID KEY                                                      
006550             CONTINUE.                                                    
006560     IF WS-BOTSTATE-OK                                                    
006570         REWRITE BOT-STATE-IO-RECORD                                      
006580             INVALID KEY                                                  
006590                 MOVE 'BOT-STATE REWRITE FAILED' TO                       
006600                     WS-LOG-MESSAGE-AREA                                  
006610                 PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT              
006620     ELSE                                                                 
006630         WRITE BOT-STATE-IO-RECORD                                        
006640             INVALID KEY                                                  
006650                 MOVE 'BOT-STATE WRITE FAILED' TO                         
006660                     WS-LOG-MESSAGE-AREA                                  
006670                 PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT.             
006680 1900-EXIT.                                                               
006690     EXIT.                                                                
006700*                                                                         
006710*****************************************************************         
006720* 8000-WRITE-LOG-ENTRY -- APPENDS WS-LOG-MESSAGE-AREA TO         *        
006730* ACTIVITY-LOG-OUT, STAMPED WITH THE WALL-CLOCK TIME.            *        
006740*****************************************************************         
006750 8000-WRITE-LOG-ENTRY.                                                    
006760     ACCEPT WS-LOG-TIME FROM TIME.                                        
006770     MOVE SPACES TO ACTIVITY-LOG-OUT-RECORD.                              
006780     MOVE WS-LOG-TIME(1:2) TO AL-LOG-TIMESTAMP(1:2).                      
006790     MOVE ':' TO AL-LOG-TIMESTAMP(3:1).                                   
006800     MOVE WS-LOG-TIME(3:2) TO AL-LOG-TIMESTAMP(4:2).                      
006810     MOVE ':' TO AL-LOG-TIMESTAMP(6:1).                                   
006820     MOVE WS-LOG-TIME(5:2) TO AL-LOG-TIMESTAMP(7:2).                      
006830     MOVE WS-LOG-MESSAGE-AREA TO AL-LOG-MESSAGE.                          
006840     WRITE ACTIVITY-LOG-OUT-RECORD.                                       
006850 8000-EXIT.                                                               
006860     EXIT.                                                                
006870*                                                                         
006880*****************************************************************         
006890* 9000-WRITE-RUN-SUMMARY -- NOT A SPEC'D BUSINESS REPORT, JUST   *        
006900* THE RECONCILIATION LINE OPERATIONS WANTED AFTER CUTOVER (SEE   *        
006910* TKT0734) TO CONFIRM A RUN'S BUY/SELL COUNTS AND ENDING STATE.  *        
006920*****************************************************************         
006930 9000-WRITE-RUN-SUMMARY.                                                  
006940     MOVE SPACES TO WS-LOG-MESSAGE-AREA.                                  
006950     MOVE 'RUN SUMMARY - POSN=' TO WS-LOG-MESSAGE-AREA(1:20).             
006960     IF WB-POSITION-OPEN                                                  
006970         MOVE 'OPEN' TO WS-LOG-MESSAGE-AREA(21:4)                         
006980     ELSE                                                                 
006990         MOVE 'FLAT' TO WS-LOG-MESSAGE-AREA(21:4).                        
007000     MOVE ' PURCH-PRICE=' TO WS-LOG-MESSAGE-AREA(25:13).                  
007010     MOVE WB-PURCHASE-PRICE TO WS-EDIT-PRICE.                             
007020     MOVE WS-EDIT-PRICE TO WS-LOG-MESSAGE-AREA(38:12).                    
007030     MOVE ' BUYS=' TO WS-LOG-MESSAGE-AREA(50:6).                          
007040     MOVE WS-BUY-ORDER-COUNT TO WS-EDIT-COUNT.                            
007050     MOVE WS-EDIT-COUNT TO WS-LOG-MESSAGE-AREA(56:7).                     
007060     MOVE ' SELLS=' TO WS-LOG-MESSAGE-AREA(63:7).                         
007070     MOVE WS-SELL-ORDER-COUNT TO WS-EDIT-COUNT.                           
007080     MOVE WS-EDIT-COUNT TO WS-LOG-MESSAGE-AREA(70:7).                     
007090     PERFORM 8000-WRITE-LOG-ENTRY THRU 8000-EXIT.                         
007100 9000-EXIT.                                                               
007110     EXIT.                                                                
007120                                                                          

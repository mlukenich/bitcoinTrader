000100*                                                                         
000110*****************************************************************         
000120* TRDPARM  --  TRADING DESK PARAMETER CARD                                
000130*                                                                         
000140* HOLDS THE CONTROL VALUES A RUN OF THE SIGNAL BATCH NEEDS --             
000150* THE SYMBOL BEING WORKED, THE MOVING-AVERAGE AND RSI WINDOW              
000160* SIZES, THE RISK AND EXIT PERCENTAGES AND THEIR ENABLE                   
000170* SWITCHES, AND THE RUN-CONTROL SWITCH THAT GATES WHETHER THIS            
000180* STEP IS ALLOWED TO PLACE ORDERS AT ALL.  VALUES SHOWN ARE THE           
000190* INSTALLATION DEFAULTS; SITES THAT WANT A DIFFERENT BOOK OF              
000200* BUSINESS REDEFINE THEM ON THE //SYSIN CARD AHEAD OF TRDRUN.             
000210*****************************************************************         
000220*                                                                         
000230 01  TP-TRADING-PARAMETERS.                                               
000240     05  TP-EYECATCHER            PIC X(08) VALUE 'TRDPARM-'.             
000250     05  TP-SYMBOL                PIC X(10) VALUE SPACES.                 
000260*                                                                         
000270*        MOVING-AVERAGE AND RSI WINDOW SIZES (NUMBER OF CLOSES).          
000280*        LONG-PERIOD + 1 IS ALSO THE SIZE OF THE ROLLING PRICE            
000290*        HISTORY CARRIED IN BS-PRICE-HISTORY-TABLE -- SEE BOTSTAT.        
000300     05  TP-SHORT-MA-PERIOD       PIC 9(03) COMP VALUE 10.                
000310     05  TP-LONG-MA-PERIOD        PIC 9(03) COMP VALUE 30.                
000320     05  TP-RSI-PERIOD            PIC 9(03) COMP VALUE 14.                
000330*                                                                         
000340*        ORDER SIZING.                                                    
000350     05  TP-RISK-PERCENTAGE       PIC S9V9(4) VALUE 0.0200.               
000360*                                                                         
000370*        POSITION-OPEN EXIT RULES.                                        
000380     05  TP-TAKE-PROFIT-PERCENTAGE                                        
000390                                  PIC S9V9(4) VALUE 0.0500.               
000400     05  TP-TAKE-PROFIT-SWITCH    PIC X(01) VALUE 'Y'.                    
000410         88  TP-TAKE-PROFIT-ENABLED       VALUE 'Y'.                      
000420         88  TP-TAKE-PROFIT-DISABLED      VALUE 'N'.                      
000430     05  TP-TRAILING-STOP-PERCENTAGE                                      
000440                                  PIC S9V9(4) VALUE 0.0300.               
000450     05  TP-TRAILING-STOP-SWITCH  PIC X(01) VALUE 'Y'.                    
000460         88  TP-TRAILING-STOP-ENABLED     VALUE 'Y'.                      
000470         88  TP-TRAILING-STOP-DISABLED    VALUE 'N'.                      
000480*                                                                         
000490*        INITIAL STOP-LOSS HAS NO ENABLE SWITCH -- ALWAYS ACTIVE          
000500*        WHILE A POSITION IS OPEN, PER THE DESK'S STANDING RULE.          
000510     05  TP-STOP-LOSS-PERCENTAGE  PIC S9V9(4) VALUE 0.0500.               
000520*                                                                         
000530*        RUN-CONTROL GATE.  SET BY THE OPERATOR THROUGH UPSI-0            
000540*        AT JOB-STEP INVOCATION; CHECKED ONCE AT TOP OF THE RUN.          
000550*        (SEE TRDRUN PARAGRAPH 0100-CHECK-RUN-CONTROL-SWITCH.)            
000560     05  TP-RUN-CONTROL-SWITCH    PIC X(01) VALUE 'R'.                    
000570         88  TP-RUN-ALLOWED               VALUE 'R'.                      
000580         88  TP-RUN-STOPPED               VALUE 'S'.                      
000590     05  FILLER                   PIC X(30).                              
000600                                                                          
